000100*******************************************                               
000200*                                          *                              
000300*  Table Of Average State Income Tax      *                               
000400*  Rates Used By PYTAXST For The State    *                               
000500*  Tax Deduction Used In Itemizing        *                               
000600*                                          *                              
000700*  Fixed in-program table, 51 entries     *                               
000800*  (50 states + Washington DC).           *                               
000900*                                          *                              
001000*  Loaded once at ST010-Load-State-Table  *                               
001100*  and searched by exact name match at    *                               
001200*  ST020-Find-State-Rate.                 *                               
001300*                                          *                              
001400*******************************************                               
001500*                                                                         
001600* 04/02/26 vbc - Created.                                                 
001700* 09/02/26 vbc - Kept the source data's Tennessee misspelling             
001800*                ("Tenenssee") verbatim - callers must match it.          
001900*                                                                         
002000 01  PY-Tax-State-Table.                                                  
002100     03  Stax-Entry                    occurs 51 times                    
002200                                        indexed by Stax-Ix.               
002300         05  Stax-State-Nm             pic x(20).                         
002400         05  Stax-Rate                 pic v9(4).                         
002500*                                                                         
002600* Flat byte-string view, used only by ST900-Dump-Table when the           
002700* Ws-Debug-Sw is "Y" for a listing of loaded rates - never                
002800* referenced by the search logic itself.                                  
002900*                                                                         
003000     03  Stax-Table-Flat  redefines PY-Tax-State-Table.                   
003100         05  Stax-Flat-Entry           pic x(24)  occurs 51 times.        
003200*                                                                         
003300 01  PY-Tax-State-Literals.                                               
003400     03  filler pic x(24) value "Alaska              0564".               
003500     03  filler pic x(24) value "Delaware            0670".               
003600     03  filler pic x(24) value "Montana             0689".               
003700     03  filler pic x(24) value "Wyoming             0743".               
003800     03  filler pic x(24) value "Nevada              0766".               
003900     03  filler pic x(24) value "Tenenssee           0797".               
004000     03  filler pic x(24) value "Idaho               0848".               
004100     03  filler pic x(24) value "California          0879".               
004200     03  filler pic x(24) value "South Carolina      0884".               
004300     03  filler pic x(24) value "Florida             0894".               
004400     03  filler pic x(24) value "Oregon              0922".               
004500     03  filler pic x(24) value "Utah                0925".               
004600     03  filler pic x(24) value "Colorado            0934".               
004700     03  filler pic x(24) value "Alabama             0943".               
004800     03  filler pic x(24) value "Arizona             0960".               
004900     03  filler pic x(24) value "South Dakota        0977".               
005000     03  filler pic x(24) value "Washington DC       1000".               
005100     03  filler pic x(24) value "North Dakota        1003".               
005200     03  filler pic x(24) value "New Hampshire       1009".               
005300     03  filler pic x(24) value "Louisiana           1033".               
005400     03  filler pic x(24) value "Hawaii              1033".               
005500     03  filler pic x(24) value "West Virginia       1038".               
005600     03  filler pic x(24) value "Georgia             1057".               
005700     03  filler pic x(24) value "North Carolina      1063".               
005800     03  filler pic x(24) value "New Mexico          1073".               
005900     03  filler pic x(24) value "Oklahoma            1070".               
006000     03  filler pic x(24) value "Virginia            1089".               
006100     03  filler pic x(24) value "Vermont             1089".               
006200     03  filler pic x(24) value "Missouri            1102".               
006300     03  filler pic x(24) value "Texas               1112".               
006400     03  filler pic x(24) value "Massachusetts       1152".               
006500     03  filler pic x(24) value "Minnesota           1159".               
006600     03  filler pic x(24) value "Maine               1163".               
006700     03  filler pic x(24) value "Washington          1172".               
006800     03  filler pic x(24) value "Indiana             1187".               
006900     03  filler pic x(24) value "Maryland            1192".               
007000     03  filler pic x(24) value "Kentucky            1201".               
007100     03  filler pic x(24) value "Mississippi         1214".               
007200     03  filler pic x(24) value "Kansas              1228".               
007300     03  filler pic x(24) value "Arkansas            1228".               
007400     03  filler pic x(24) value "Pennsylvania        1233".               
007500     03  filler pic x(24) value "New Jersey          1263".               
007600     03  filler pic x(24) value "Iowa                1284".               
007700     03  filler pic x(24) value "Michigan            1300".               
007800     03  filler pic x(24) value "Ohio                1306".               
007900     03  filler pic x(24) value "Connecticut         1356".               
008000     03  filler pic x(24) value "Rhode Island        1357".               
008100     03  filler pic x(24) value "New York            1358".               
008200     03  filler pic x(24) value "Wisconsin           1360".               
008300     03  filler pic x(24) value "Nebraska            1380".               
008400     03  filler pic x(24) value "Illinois            1476".               
008500*                                                                         
008600* Redefines the 51 literal rows above as one table so ST010 can           
008700* MOVE it into PY-Tax-State-Table with a single statement instead         
008800* of 51 individual MOVEs.                                                 
008900*                                                                         
009000 01  PY-Tax-State-Literal-Tbl redefines PY-Tax-State-Literals.            
009100     03  Stax-Lit-Entry                pic x(24)  occurs 51 times.        
009200*                                                                         
