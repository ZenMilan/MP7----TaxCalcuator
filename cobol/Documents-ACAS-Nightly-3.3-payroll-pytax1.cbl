000100*****************************************************************         
000200*                                                               *         
000300*        Single Filer Federal & State Tax Burden What-If       *          
000400*                     Main Driver Program                      *          
000500*                                                               *         
000600*****************************************************************         
000700*                                                                         
000800 identification division.                                                 
000900*================================                                         
001000*                                                                         
001100 program-id.              pytax1.                                         
001200 author.                  vincent b coen fbcs, fidm, fidpm,               
001300                           03/02/86.                                      
001400 installation.            applewood computers, hatfield, herts.           
001500 date-written.            03/02/86.                                       
001600 date-compiled.                                                           
001700 security.                copyright (c) 1976-2026, vincent                
001800                           bryan coen.  distributed under the             
001900                           gnu general public license.  see               
002000                           the file copying for details.                  
002100*                                                                         
002200*    Remarks.             Reads one taxpayer profile per run from         
002300*                          PY-Tax-Input-File, drives the standard         
002400*                          deduction / itemising / AGI / personal         
002500*                          exemption / credit / bracket pipeline          
002600*                          for the year, and writes one result            
002700*                          record to PY-Tax-Result-File.  A batch         
002800*                          of runs is simply a run of input               
002900*                          records - there is no cross record             
003000*                          accumulation, each run stands alone.           
003100*                                                                         
003200*    Called modules.      PYTAXST - state tax deduction lookup.           
003300*                                                                         
003400*    Called by.           None - stand alone batch driver.                
003500*                                                                         
003600*    Copy books used.                                                     
003700*                          wspytxin.  Taxpayer input record.              
003800*                          wspytxot.  Tax result record.                  
003900*                          wspytxbr.  Bracket tables, married &           
004000*                                     single, ordinary & gains.           
004100*                                                                         
004200*    Error messages used. None - see PYTAXST for ST001.                   
004300*                                                                         
004400*****************************************************************         
004500* Changes:                                                                
004600* 03/02/86 vbc     - 1.0.00 Created for the IRS single filer              
004700*                    what-if burden calculator, run as a batch            
004800*                    line sequential job per bureau request.              
004900* 19/08/86 vbc     - 1.0.01 Personal exemption phase-out added            
005000*                    per the year's IRS what-if working papers.           
005100* 04/04/89 jt      - 1.0.02 AOTC paragraph split out of the old           
005200*                    combined credits paragraph for clarity.              
005300*                    jt = J Tarrant, contract programmer.                 
005400* 12/09/91 vbc     - 1.0.03 Bracket tables externalised into              
005500*                    wspytxbr copybook, was in-line 88 levels.            
005600* 21/03/93 dk      - 1.0.04 Corrected EITC 1-dependent AGI cutoff         
005700*                    - dk = D Kaminski.                                   
005800* 09/12/95 vbc     - 1.0.05 Medical expense floor recomputed on           
005900*                    the adjusted income working value, not AGI.          
006000* 30/01/98 vbc     - 1.0.06 Year 2000 date field review - this            
006100*                    module holds no dates, no change needed.             
006200* 17/06/99 vbc     - 1.0.07 Confirmed Y2K clean on re-review per          
006300*                    audit memo PY-Y2K-04. No date fields present.        
006400* 14/05/02 vbc     - 1.0.08 Net tax burden field re-signed so a           
006500*                    refund can be reported without a WS flag.            
006600* 25/03/06 rc      - 1.0.09 Ported to the RRDB build - no change          
006700*                    to this module's logic. rc = R Chandler.             
006800* 19/10/09 vbc     - 1.0.10 Recompiled under Open COBOL v3 build.         
006900* 05/02/26 vbc     - 1.0.11 Reviewed against current IRS what-if          
007000*                    single filer tables for the year - standard          
007100*                    deduction, exemption and credit figures all          
007200*                    confirmed unchanged.                                 
007300* 09/08/26 vbc     - 1.0.12 Run date/read/written counts wired            
007400*                    into a genuine end of run console banner at          
007500*                    AA990 - were being carried but never shown.          
007600* 09/08/26 vbc     - 1.0.13 Dropped the CONFIGURATION SECTION -           
007700*                    this module does no screen I/O, so it never          
007800*                    earned the CRT STATUS clause the report and          
007900*                    screen programs carry, and nothing else in           
008000*                    it was ever tested. State lookup LINKAGE             
008100*                    moved into the shared wspytxlk copy book.            
008200*                                                                         
008300*****************************************************************         
008400*                                                                         
008500 environment              division.                                       
008600*================================                                         
008700*                                                                         
008800 input-output             section.                                        
008900 file-control.                                                            
009000*                                                                         
009100* Both files are plain line sequential - one 90 byte input                
009200* record in, one fixed result record out, matched one for                 
009300* one.  No indexing, no keys, no random access needed for a               
009400* stand alone what-if run.                                                
009500*                                                                         
009600     select   py-tax-input-file  assign to "TAXIN"                        
009700              organization       line sequential                          
009800              status             ws-taxin-status.                         
009900*                                                                         
010000     select   py-tax-result-file assign to "TAXOUT"                       
010100              organization       line sequential                          
010200              status             ws-taxot-status.                         
010300*                                                                         
010400 data                     division.                                       
010500*================================                                         
010600*                                                                         
010700 file                     section.                                        
010800*                                                                         
010900* Record layouts live in the copy books listed in the header              
011000* Remarks above, not inline here - keeps this program short               
011100* and the layouts reusable by PYTAXST without duplication.                
011200*                                                                         
011300 fd  py-tax-input-file.                                                   
011400*                                                                         
011500 copy "wspytxin.cob".                                                     
011600*                                                                         
011700 fd  py-tax-result-file.                                                  
011800*                                                                         
011900 copy "wspytxot.cob".                                                     
012000*                                                                         
012100 working-storage          section.                                        
012200*----------------------------------                                       
012300* Prog-Name is bumped on every version change in the change               
012400* log above - shows up in any abend dump so support can tell              
012500* which build produced a given result file at a glance.                   
012600*                                                                         
012700 77  prog-name             pic x(20)   value "PYTAX1  (1.0.12)".          
012800*                                                                         
012900 copy "wspytxbr.cob".                                                     
013000*                                                                         
013100 01  ws-file-status.                                                      
013200*                                                                         
013300* File status pair, checked by the two SELECT clauses above.              
013400* Only the input status is actually tested (for end of file               
013500* at "10"); the output status is kept purely so a WRITE                   
013600* error would show up in a dump, per standard shop practice               
013700* of always declaring a STATUS clause on every SELECT.                    
013800*                                                                         
013900     03  ws-taxin-status       pic xx      value zero.                    
014000         88  ws-taxin-eof                  value "10".                    
014100     03  ws-taxot-status       pic xx      value zero.                    
014200     03  filler                pic x(4).                                  
014300*                                                                         
014400 01  ws-work-money.                                                       
014500*                                                                         
014600* Scratch amounts that do not belong on the input or result               
014700* record - intermediate deduction math and the dependent                  
014800* head count used by both the exemption and EITC paragraphs.              
014900*                                                                         
015000     03  ws-first-three        pic 9(9)v99  comp-3.                       
015100     03  ws-adjusted-income    pic s9(9)v99 comp-3.                       
015200     03  ws-medical-deduction  pic s9(9)v99 comp-3.                       
015300     03  ws-state-deduction    pic 9(9)v99.                               
015400     03  ws-deduction-used     pic 9(9)v99.                               
015500     03  ws-taxable-income     pic 9(9)v99.                               
015600     03  ws-total-dependents   pic 9(3)    comp.                          
015700     03  filler                pic x(4).                                  
015800*                                                                         
015900* Run date, accepted once at AA010, and the read/written                  
016000* tallies kept up by AA020/AA950 - all three exist only to                
016100* show on the one line end of run console banner at AA990,                
016200* confirming a batch actually ran to the end rather than                  
016300* dying part way through with the output file left short.                 
016400*                                                                         
016500 01  ws-run-banner.                                                       
016600     03  ws-run-date           pic 9(6)    value zero.                    
016700     03  ws-runs-read          pic 9(5)    comp.                          
016800     03  ws-runs-written       pic 9(5)    comp.                          
016900     03  filler                pic x(4).                                  
017000*                                                                         
017100* Copied rather than declared inline so PYTAX1 and PYTAXST share          
017200* one definition of the CALL interface - state name and income            
017300* go in, the looked up state tax deduction and a return code              
017400* come back.  The return code is set non-zero by PYTAXST on a             
017500* name it cannot find in the 50 state plus DC table; this                 
017600* program does not currently branch on it, trusting the input             
017700* file to hold a valid state name.                                        
017800*                                                                         
017900 copy "wspytxlk.cob".                                                     
018000*                                                                         
018100 procedure                division.                                       
018200*                                                                         
018300 aa000-main                    section.                                   
018400*==========================================                               
018500* Whole batch in three moves - open, drive every input                    
018600* record through the pipeline until end of file, close                    
018700* and post the banner.  No cross record accumulation                      
018800* happens anywhere in this run - each profile is worked                   
018900* start to finish before the next READ.                                   
019000*                                                                         
019100     perform  aa010-open-files.                                           
019200     perform  aa020-process-runs                                          
019300              until ws-taxin-eof.                                         
019400     perform  aa980-close-files.                                          
019500     stop     run.                                                        
019600*                                                                         
019700 aa010-open-files.                                                        
019800*                                                                         
019900* Files opened, brackets loaded once for the whole run                    
020000* (they never vary record to record), the run date taken                  
020100* for the end of run banner, then the priming read that                   
020200* drives the loop above.                                                  
020300*                                                                         
020400     open     input  py-tax-input-file.                                   
020500     open     output py-tax-result-file.                                  
020600     perform  aa050-load-brackets.                                        
020700     accept   ws-run-date from date.                                      
020800     read     py-tax-input-file                                           
020900              at end set ws-taxin-eof to true                             
021000     end-read.                                                            
021100*                                                                         
021200 aa020-process-runs.                                                      
021300*                                                                         
021400* One taxpayer profile per pass, in SPEC order - deduction,               
021500* then itemising (needs the state lookup), AGI, exemption,                
021600* the three credits, taxable income, then the two bracket                 
021700* searches feeding the net burden.  ws-runs-read is bumped                
021800* here so it tallies every record READ, not every WRITTEN.                
021900*                                                                         
022000     add      1 to ws-runs-read.                                          
022100     perform  aa100-std-deduction thru aa100-exit.                        
022200     perform  aa200-itemized-deductions.                                  
022300     perform  aa300-compute-agi.                                          
022400     perform  aa400-personal-exemption.                                   
022500     perform  aa500-eitc-credit thru aa500-exit.                          
022600     perform  aa510-child-credit.                                         
022700     perform  aa520-aotc-credit.                                          
022800     perform  aa530-total-credits.                                        
022900     perform  aa600-taxable-income.                                       
023000     perform  aa700-income-tax-burden.                                    
023100     perform  aa800-capgains-tax-burden.                                  
023200     perform  aa900-net-tax-burden.                                       
023300     perform  aa950-write-result.                                         
023400     read     py-tax-input-file                                           
023500              at end set ws-taxin-eof to true                             
023600     end-read.                                                            
023700*                                                                         
023800 aa050-load-brackets.                                                     
023900*                                                                         
024000* All four schedules below are literal MOVEs, not a table                 
024100* read from a file - the schedule changes at most once a                  
024200* year and a 20 row constant set does not earn its own VSAM               
024300* file and load program.  Cutoff/base/rate is the closed                  
024400* form "tax at top of bracket, plus rate times the excess                 
024500* over the cutoff" - NOT a set of slabs to be re-summed by                
024600* the search paragraphs, the base already has everything                  
024700* below the cutoff baked in.                                              
024800*                                                                         
024900* Married ordinary income schedule - occurs 7, evaluated top down,        
025000* first row where taxable income exceeds the cutoff wins.                 
025100*                                                                         
025200     move     0470000.00 to brk-ordinary-mar-cutoff (1).                  
025300     move     0131628.00 to brk-ordinary-mar-base   (1).                  
025400     move     0.396      to brk-ordinary-mar-rate   (1).                  
025500     move     0416700.00 to brk-ordinary-mar-cutoff (2).                  
025600     move     0112728.00 to brk-ordinary-mar-base   (2).                  
025700     move     0.350      to brk-ordinary-mar-rate   (2).                  
025800     move     0233350.00 to brk-ordinary-mar-cutoff (3).                  
025900     move     0052222.50 to brk-ordinary-mar-base   (3).                  
026000     move     0.330      to brk-ordinary-mar-rate   (3).                  
026100     move     0153100.00 to brk-ordinary-mar-cutoff (4).                  
026200     move     0029752.50 to brk-ordinary-mar-base   (4).                  
026300     move     0.280      to brk-ordinary-mar-rate   (4).                  
026400     move     0075900.00 to brk-ordinary-mar-cutoff (5).                  
026500     move     0010542.50 to brk-ordinary-mar-base   (5).                  
026600     move     0.250      to brk-ordinary-mar-rate   (5).                  
026700     move     0018650.00 to brk-ordinary-mar-cutoff (6).                  
026800     move     0001865.00 to brk-ordinary-mar-base   (6).                  
026900     move     0.150      to brk-ordinary-mar-rate   (6).                  
027000     move     0000000.00 to brk-ordinary-mar-cutoff (7).                  
027100     move     0000000.00 to brk-ordinary-mar-base   (7).                  
027200     move     0.100      to brk-ordinary-mar-rate   (7).                  
027300*                                                                         
027400* Single ordinary income schedule - occurs 7, same top down rule.         
027500*                                                                         
027600     move     0418400.00 to brk-ordinary-sin-cutoff (1).                  
027700     move     0121505.25 to brk-ordinary-sin-base   (1).                  
027800     move     0.396      to brk-ordinary-sin-rate   (1).                  
027900     move     0416700.00 to brk-ordinary-sin-cutoff (2).                  
028000     move     0120910.25 to brk-ordinary-sin-base   (2).                  
028100     move     0.350      to brk-ordinary-sin-rate   (2).                  
028200     move     0191650.00 to brk-ordinary-sin-cutoff (3).                  
028300     move     0046643.75 to brk-ordinary-sin-base   (3).                  
028400     move     0.330      to brk-ordinary-sin-rate   (3).                  
028500     move     0091900.00 to brk-ordinary-sin-cutoff (4).                  
028600     move     0018713.75 to brk-ordinary-sin-base   (4).                  
028700     move     0.280      to brk-ordinary-sin-rate   (4).                  
028800     move     0037950.00 to brk-ordinary-sin-cutoff (5).                  
028900     move     0005226.25 to brk-ordinary-sin-base   (5).                  
029000     move     0.250      to brk-ordinary-sin-rate   (5).                  
029100     move     0009325.00 to brk-ordinary-sin-cutoff (6).                  
029200     move     0000932.50 to brk-ordinary-sin-base   (6).                  
029300     move     0.150      to brk-ordinary-sin-rate   (6).                  
029400     move     0000000.00 to brk-ordinary-sin-cutoff (7).                  
029500     move     0000000.00 to brk-ordinary-sin-base   (7).                  
029600     move     0.100      to brk-ordinary-sin-rate   (7).                  
029700*                                                                         
029800* Married capital gains schedule - occurs 3, applied to capital           
029900* gains directly, not blended into taxable income.                        
030000*                                                                         
030100     move     0470000.00 to brk-capgn-mar-cutoff    (1).                  
030200     move     0059115.00 to brk-capgn-mar-base      (1).                  
030300     move     0.200      to brk-capgn-mar-rate      (1).                  
030400     move     0075900.00 to brk-capgn-mar-cutoff    (2).                  
030500     move     0000000.00 to brk-capgn-mar-base      (2).                  
030600     move     0.200      to brk-capgn-mar-rate      (2).                  
030700     move     0000000.00 to brk-capgn-mar-cutoff    (3).                  
030800     move     0000000.00 to brk-capgn-mar-base      (3).                  
030900     move     0.000      to brk-capgn-mar-rate      (3).                  
031000*                                                                         
031100* Single capital gains schedule - occurs 3.                               
031200*                                                                         
031300     move     0418400.00 to brk-capgn-sin-cutoff    (1).                  
031400     move     0057067.50 to brk-capgn-sin-base      (1).                  
031500     move     0.200      to brk-capgn-sin-rate      (1).                  
031600     move     0037950.00 to brk-capgn-sin-cutoff    (2).                  
031700     move     0000000.00 to brk-capgn-sin-base      (2).                  
031800     move     0.150      to brk-capgn-sin-rate      (2).                  
031900     move     0000000.00 to brk-capgn-sin-cutoff    (3).                  
032000     move     0000000.00 to brk-capgn-sin-base      (3).                  
032100     move     0.000      to brk-capgn-sin-rate      (3).                  
032200*                                                                         
032300 aa100-std-deduction.                                                     
032400*                                                                         
032500* Standard deduction - not a US citizen or resident filer draws           
032600* nothing regardless of age/blindness/marital status.                     
032700*                                                                         
032800     move     zero to txot-standard-deduction.                            
032900     if       not txin-is-citizen                                         
033000              go to aa100-exit                                            
033100     end-if.                                                              
033200*                                                                         
033300* Married base is 13000, each of blind/spouse-blind/age-65/               
033400* spouse-age-65 adds a further 1100 - up to four adders can               
033500* apply on one married return.  Unmarried base is 6500, with              
033600* only the filer's own blind/age-65 adders at 1400 each since             
033700* there is no spouse to test.                                             
033800*                                                                         
033900     if       txin-is-married                                             
034000              move  13000.00 to txot-standard-deduction                   
034100              if    txin-is-blind                                         
034200                    add 1100.00 to txot-standard-deduction                
034300              end-if                                                      
034400              if    txin-spouse-is-blind                                  
034500                    add 1100.00 to txot-standard-deduction                
034600              end-if                                                      
034700              if    txin-age not less than 065                            
034800                    add 1100.00 to txot-standard-deduction                
034900              end-if                                                      
035000              if    txin-spouse-age not less than 065                     
035100                    add 1100.00 to txot-standard-deduction                
035200              end-if                                                      
035300     else                                                                 
035400              move  6500.00 to txot-standard-deduction                    
035500              if    txin-is-blind                                         
035600                    add 1400.00 to txot-standard-deduction                
035700              end-if                                                      
035800              if    txin-age not less than 065                            
035900                    add 1400.00 to txot-standard-deduction                
036000              end-if                                                      
036100     end-if.                                                              
036200 aa100-exit.                                                              
036300     exit.                                                                
036400*                                                                         
036500 aa200-itemized-deductions.                                               
036600*                                                                         
036700* State tax deduction is obtained from PYTAXST, then blended with         
036800* charitable/mortgage/medical amounts per the shop's IRS what-if          
036900* worksheet rules.                                                        
037000*                                                                         
037100     move     txin-state-name to ws-link-state-name.                      
037200     move     txin-income     to ws-link-income.                          
037300     call     "pytaxst" using ws-tax-state-linkage.                       
037400     move     ws-link-deduction to ws-state-deduction.                    
037500*                                                                         
037600* First three deductible items - charitable, mortgage,                    
037700* state tax - are summed with no floor of their own, then                 
037800* subtracted from raw income to get an adjusted income                    
037900* working figure that CAN go negative for this one step                   
038000* (hence WS-Adjusted-Income being declared signed above).                 
038100*                                                                         
038200     compute  ws-first-three =                                            
038300              txin-charitable-givings + txin-mortgage-value               
038400              + ws-state-deduction.                                       
038500     compute  ws-adjusted-income =                                        
038600              txin-income - ws-first-three.                               
038700*                                                                         
038800* Medical expenses only count above a 7.5% of adjusted                    
038900* income floor - a filer whose medical bills do not clear                 
039000* that floor gets nothing extra, hence the clamp to zero                  
039100* immediately below rather than letting the deduction go                  
039200* negative and reduce the other three items.                              
039300*                                                                         
039400     compute  ws-medical-deduction rounded =                              
039500              txin-medical-expenses - 0.075 * ws-adjusted-income.         
039600     if       ws-medical-deduction < 0                                    
039700              move zero to ws-medical-deduction                           
039800     end-if.                                                              
039900     compute  txot-itemized-deductions rounded =                          
040000              ws-first-three + ws-medical-deduction.                      
040100*                                                                         
040200 aa300-compute-agi.                                                       
040300*                                                                         
040400* Deduction taken is the LARGER of itemised and standard - a              
040500* tie falls to the standard deduction, per the strict ">"                 
040600* test below rather than "not less than", so an exact tie                 
040700* never routes through the itemised figure.  AGI itself is                
040800* floored at zero, never a negative income position.                      
040900*                                                                         
041000     if       txot-itemized-deductions > txot-standard-deduction          
041100              move txot-itemized-deductions to ws-deduction-used          
041200     else                                                                 
041300              move txot-standard-deduction  to ws-deduction-used          
041400     end-if.                                                              
041500     if       txin-income > ws-deduction-used                             
041600              compute txot-agi-amount =                                   
041700                      txin-income - ws-deduction-used                     
041800     else                                                                 
041900              move    zero to txot-agi-amount                             
042000     end-if.                                                              
042100*                                                                         
042200 aa400-personal-exemption.                                                
042300*                                                                         
042400* One 4150 unit per filer, spouse (married only), dependent               
042500* child and college dependent.  Phased out to zero entirely               
042600* (not tapered) once AGI passes 462000 outright, or passes                
042700* 380750 for an unmarried filer - both are hard cutoffs, no               
042800* partial exemption band between the two thresholds.                      
042900*                                                                         
043000     compute  ws-total-dependents =                                       
043100              txin-children + txin-children-college.                      
043200     if       txot-agi-amount > 462000.00                                 
043300        or   (txot-agi-amount > 380750.00 and not txin-is-married)        
043400              move zero to txot-personal-exemption                        
043500     else                                                                 
043600        if    txin-is-married                                             
043700              compute txot-personal-exemption =                           
043800                      (2 + ws-total-dependents) * 4150                    
043900        else                                                              
044000              compute txot-personal-exemption =                           
044100                      (1 + ws-total-dependents) * 4150                    
044200        end-if                                                            
044300     end-if.                                                              
044400*                                                                         
044500 aa500-eitc-credit.                                                       
044600*                                                                         
044700* Earned Income Tax Credit.  Not employed, not a citizen, or              
044800* capital gains over the 3450 investment income cap                       
044900* disqualifies outright - GO TO the exit rather than falling              
045000* through the EVALUATE below with zero already moved.                     
045100*                                                                         
045200     move     zero to txot-eitc-amount.                                   
045300     if       not txin-is-employed                                        
045400        or    not txin-is-citizen                                         
045500        or    txin-capital-gains > 3450.00                                
045600              go to aa500-exit                                            
045700     end-if.                                                              
045800*                                                                         
045900* Tiered by total dependents (0/1/2/3-or-more), each tier its             
046000* own AGI ceiling, tighter unmarried than married.  The zero              
046100* dependents tier is carried over literally from the original             
046200* what-if worksheet, age band included exactly as given - do              
046300* not simplify this WHEN, both OR legs of the AGI test are                
046400* load bearing as written.                                                
046500*                                                                         
046600     evaluate ws-total-dependents                                         
046700*                                                                         
046800* No dependents - only tier with its own age band on top of               
046900* the AGI test; a filer 25 or under, or over 65, gets nothing             
047000* here regardless of income.                                              
047100*                                                                         
047200        when  0                                                           
047300              if    txin-age > 65 or txin-age < 25                        
047400                 or txot-agi-amount > 20600.00                            
047500                 or (not txin-is-married                                  
047600                         and txot-agi-amount > 15010.00)                  
047700                    continue                                              
047800              else                                                        
047900                    move 487.00 to txot-eitc-amount                       
048000              end-if                                                      
048100*                                                                         
048200* One dependent tier.                                                     
048300*                                                                         
048400        when  1                                                           
048500              if    txot-agi-amount > 45207.00                            
048600                 or (not txin-is-married                                  
048700                         and txot-agi-amount > 39617.00)                  
048800                    continue                                              
048900              else                                                        
049000                    move 3250.00 to txot-eitc-amount                      
049100              end-if                                                      
049200*                                                                         
049300* Two dependents tier.                                                    
049400*                                                                         
049500        when  2                                                           
049600              if    txot-agi-amount > 50597.00                            
049700                 or (not txin-is-married                                  
049800                         and txot-agi-amount > 45007.00)                  
049900                    continue                                              
050000              else                                                        
050100                    move 5372.00 to txot-eitc-amount                      
050200              end-if                                                      
050300*                                                                         
050400* Three or more dependents - the richest tier, still capped               
050500* by the same unmarried-vs-married AGI split as the rest.                 
050600*                                                                         
050700        when  other                                                       
050800              if    txot-agi-amount > 53930.00                            
050900                 or (not txin-is-married                                  
051000                         and txot-agi-amount > 48340.00)                  
051100                    continue                                              
051200              else                                                        
051300                    move 6044.00 to txot-eitc-amount                      
051400              end-if                                                      
051500     end-evaluate.                                                        
051600 aa500-exit.                                                              
051700     exit.                                                                
051800*                                                                         
051900 aa510-child-credit.                                                      
052000*                                                                         
052100* 1000 per child, all or nothing on the AGI ceiling -                     
052200* 110000 married, 75000 unmarried.  College dependents                    
052300* do not count here, they only feed AOTC below.                           
052400*                                                                         
052500     if      (txin-is-married and txot-agi-amount < 110000.00)            
052600        or   (not txin-is-married and txot-agi-amount < 75000.00)         
052700              compute txot-child-credit-amount =                          
052800                      txin-children * 1000                                
052900     else                                                                 
053000              move    zero to txot-child-credit-amount                    
053100     end-if.                                                              
053200*                                                                         
053300 aa520-aotc-credit.                                                       
053400*                                                                         
053500* American Opportunity Tax Credit - 2500 per college                      
053600* dependent, cut off entirely above 80000 AGI unmarried                   
053700* or 180000 married.  Mirror image of the CTC test above                  
053800* but gated on college dependents only.                                   
053900*                                                                         
054000     if      (not txin-is-married and txot-agi-amount > 80000.00)         
054100        or   (txin-is-married and txot-agi-amount > 180000.00)            
054200              move    zero to txot-aotc-amount                            
054300     else                                                                 
054400              compute txot-aotc-amount =                                  
054500                      txin-children-college * 2500                        
054600     end-if.                                                              
054700*                                                                         
054800 aa530-total-credits.                                                     
054900*                                                                         
055000* Straight sum of the three credit amounts - no interaction               
055100* or phase-out between them beyond what each paragraph                    
055200* above already applied on its own.                                       
055300*                                                                         
055400     compute  txot-total-credits =                                        
055500              txot-eitc-amount + txot-child-credit-amount                 
055600              + txot-aotc-amount.                                         
055700*                                                                         
055800 aa600-taxable-income.                                                    
055900*                                                                         
056000* Personal exemption comes off AGI, floored at zero the                   
056100* same way AGI itself was floored in AA300 - taxable                      
056200* income can never go negative.                                           
056300*                                                                         
056400     if       txot-agi-amount > txot-personal-exemption                   
056500              compute ws-taxable-income =                                 
056600                      txot-agi-amount - txot-personal-exemption           
056700     else                                                                 
056800              move    zero to ws-taxable-income                           
056900     end-if.                                                              
057000*                                                                         
057100 aa700-income-tax-burden.                                                 
057200*                                                                         
057300* Married and single ordinary income schedules are separate               
057400* 7 row tables (AA050) rather than one table with a marital               
057500* flag column - keeps the search paragraphs below a plain                 
057600* top down scan with no extra IF inside the loop.                         
057700*                                                                         
057800     if       txin-is-married                                             
057900              perform aa710-ordinary-mar-search                           
058000     else                                                                 
058100              perform aa720-ordinary-sin-search                           
058200     end-if.                                                              
058300*                                                                         
058400 aa710-ordinary-mar-search.                                               
058500*                                                                         
058600* Top down search, row 1 (highest cutoff) first - the first               
058700* row whose cutoff the taxable income exceeds is the bracket              
058800* that applies, so the loop must stop on the FIRST match.                 
058900* BRK-IX sits one past the matching row on exit (PERFORM                  
059000* VARYING increments before the UNTIL is re-tested), hence                
059100* the SUBTRACT 1 below.                                                   
059200*                                                                         
059300     move     "N" to brk-found-sw.                                        
059400     perform  aa715-test-mar-row thru aa715-exit                          
059500              varying brk-ix from 1 by 1                                  
059600              until brk-ix > 7 or brk-found.                              
059700     if       brk-found                                                   
059800              subtract 1 from brk-ix                                      
059900              compute txot-income-tax-burden rounded =                    
060000                      brk-ordinary-mar-base (brk-ix)                      
060100                      + brk-ordinary-mar-rate (brk-ix)                    
060200                      * (ws-taxable-income                                
060300                         - brk-ordinary-mar-cutoff (brk-ix))              
060400     else                                                                 
060500*                                                                         
060600* Falls through here only if taxable income did not clear                 
060700* even the lowest cutoff (row 7, value zero) - cannot happen              
060800* with a valid non-negative taxable income, kept as a floor.              
060900*                                                                         
061000              move    zero to txot-income-tax-burden                      
061100     end-if.                                                              
061200 aa715-test-mar-row.                                                      
061300     if       ws-taxable-income                                           
061400                       > brk-ordinary-mar-cutoff (brk-ix)                 
061500              set      brk-found to true                                  
061600     end-if.                                                              
061700 aa715-exit.                                                              
061800     exit.                                                                
061900*                                                                         
062000 aa720-ordinary-sin-search.                                               
062100*                                                                         
062200* Same top down search as AA710, single schedule.                         
062300*                                                                         
062400     move     "N" to brk-found-sw.                                        
062500     perform  aa725-test-sin-row thru aa725-exit                          
062600              varying brk-ix from 1 by 1                                  
062700              until brk-ix > 7 or brk-found.                              
062800     if       brk-found                                                   
062900              subtract 1 from brk-ix                                      
063000              compute txot-income-tax-burden rounded =                    
063100                      brk-ordinary-sin-base (brk-ix)                      
063200                      + brk-ordinary-sin-rate (brk-ix)                    
063300                      * (ws-taxable-income                                
063400                         - brk-ordinary-sin-cutoff (brk-ix))              
063500     else                                                                 
063600              move    zero to txot-income-tax-burden                      
063700     end-if.                                                              
063800 aa725-test-sin-row.                                                      
063900     if       ws-taxable-income                                           
064000                       > brk-ordinary-sin-cutoff (brk-ix)                 
064100              set      brk-found to true                                  
064200     end-if.                                                              
064300 aa725-exit.                                                              
064400     exit.                                                                
064500*                                                                         
064600 aa800-capgains-tax-burden.                                               
064700*                                                                         
064800* Capital gains schedule applies to the raw capital gains                 
064900* figure straight from the input record, never blended into               
065000* taxable income - the two tax bases stay separate all the                
065100* way through to AA900.                                                   
065200*                                                                         
065300     if       txin-is-married                                             
065400              perform aa810-capgn-mar-search                              
065500     else                                                                 
065600              perform aa820-capgn-sin-search                              
065700     end-if.                                                              
065800*                                                                         
065900 aa810-capgn-mar-search.                                                  
066000*                                                                         
066100* Same top down/first match rule as the ordinary schedule                 
066200* search, just a shorter 3 row table driven off capital                   
066300* gains instead of taxable income.                                        
066400*                                                                         
066500     move     "N" to brk-found-sw.                                        
066600     perform  aa815-test-mar-row thru aa815-exit                          
066700              varying brk-ix from 1 by 1                                  
066800              until brk-ix > 3 or brk-found.                              
066900     if       brk-found                                                   
067000              subtract 1 from brk-ix                                      
067100              compute txot-capgains-tax-burden rounded =                  
067200                      brk-capgn-mar-base (brk-ix)                         
067300                      + brk-capgn-mar-rate (brk-ix)                       
067400                      * (txin-capital-gains                               
067500                         - brk-capgn-mar-cutoff (brk-ix))                 
067600     else                                                                 
067700              move    zero to txot-capgains-tax-burden                    
067800     end-if.                                                              
067900 aa815-test-mar-row.                                                      
068000     if       txin-capital-gains                                          
068100                       > brk-capgn-mar-cutoff (brk-ix)                    
068200              set      brk-found to true                                  
068300     end-if.                                                              
068400 aa815-exit.                                                              
068500     exit.                                                                
068600*                                                                         
068700 aa820-capgn-sin-search.                                                  
068800*                                                                         
068900* Same top down search, single 3 row table.                               
069000*                                                                         
069100     move     "N" to brk-found-sw.                                        
069200     perform  aa825-test-sin-row thru aa825-exit                          
069300              varying brk-ix from 1 by 1                                  
069400              until brk-ix > 3 or brk-found.                              
069500     if       brk-found                                                   
069600              subtract 1 from brk-ix                                      
069700              compute txot-capgains-tax-burden rounded =                  
069800                      brk-capgn-sin-base (brk-ix)                         
069900                      + brk-capgn-sin-rate (brk-ix)                       
070000                      * (txin-capital-gains                               
070100                         - brk-capgn-sin-cutoff (brk-ix))                 
070200     else                                                                 
070300              move    zero to txot-capgains-tax-burden                    
070400     end-if.                                                              
070500 aa825-test-sin-row.                                                      
070600     if       txin-capital-gains                                          
070700                       > brk-capgn-sin-cutoff (brk-ix)                    
070800              set      brk-found to true                                  
070900     end-if.                                                              
071000 aa825-exit.                                                              
071100     exit.                                                                
071200*                                                                         
071300 aa900-net-tax-burden.                                                    
071400*                                                                         
071500* Net burden can legitimately go negative - a filer whose                 
071600* credits exceed their combined ordinary/gains tax is owed                
071700* a refund, and that refund is reported as a negative                     
071800* amount, not clamped to zero and flagged some other way                  
071900* (see the 1.0.08 change log entry).  Txot-Net-Tax-Burden                 
072000* itself carries the sign; Txot-Net-Burden-Unsigned is a                  
072100* REDEFINES giving other consumers of the result record an                
072200* absolute value view without them having to read the sign                
072300* nibble themselves.                                                      
072400*                                                                         
072500     compute  txot-net-tax-burden =                                       
072600              txot-income-tax-burden + txot-capgains-tax-burden           
072700              - txot-total-credits.                                       
072800     move     txot-net-tax-burden to txot-net-burden-unsigned.            
072900*                                                                         
073000 aa950-write-result.                                                      
073100*                                                                         
073200* One result record per input record - no summarising, no                 
073300* roll up, per the Remarks note at the top of this program.               
073400*                                                                         
073500     write    py-tax-result-record.                                       
073600     add      1 to ws-runs-written.                                       
073700*                                                                         
073800 aa980-close-files.                                                       
073900*                                                                         
074000* Both files closed together in one CLOSE statement - neither             
074100* needs a WITH LOCK or REEL/UNIT clause, they are plain line              
074200* sequential files on this platform, not tape or a shared VSAM            
074300* cluster.                                                                
074400*                                                                         
074500     close    py-tax-input-file py-tax-result-file.                       
074600     perform  aa990-run-banner.                                           
074700*                                                                         
074800 aa990-run-banner.                                                        
074900*                                                                         
075000* One line console tally at the end of every run - run date               
075100* plus how many records were read against how many results                
075200* were actually written, so an operator watching the batch                
075300* queue can tell at a glance the run reached this paragraph               
075400* rather than abending part way through with the output                   
075500* file left short.                                                        
075600*                                                                         
075700     display  "PYTAX1 RUN " ws-run-date                                   
075800              " READ "  ws-runs-read                                      
075900              " WRITTEN " ws-runs-written                                 
076000              upon console.                                               
076100*                                                                         
