000100*****************************************************************         
000200*                                                               *         
000300*               State Income Tax Deduction Lookup               *         
000400*           CALLed once per taxpayer run from PYTAX1            *         
000500*                                                               *         
000600*****************************************************************         
000700*                                                                         
000800 identification division.                                                 
000900*================================                                         
001000*                                                                         
001100 program-id.              pytaxst.                                        
001200 author.                  vincent b coen fbcs, fidm, fidpm,               
001300                           04/02/86.                                      
001400 installation.            applewood computers, hatfield, herts.           
001500 date-written.            04/02/86.                                       
001600 date-compiled.                                                           
001700 security.                copyright (c) 1976-2026, vincent                
001800                           bryan coen.  distributed under the             
001900                           gnu general public license.  see               
002000                           the file copying for details.                  
002100*                                                                         
002200*    Remarks.             Loads the 51-row average state income           
002300*                          tax rate table once per run unit, then         
002400*                          returns the state tax deduction amount         
002500*                          for one taxpayer to PYTAX1 by exact            
002600*                          state name match.                              
002700*                                                                         
002800*    Called modules.      None.                                           
002900*                                                                         
003000*    Called by.           PYTAX1.                                         
003100*                                                                         
003200*    Copy books used.                                                     
003300*                          wspytxst.  State rate table.                   
003400*                                                                         
003500*    Error messages used.                                                 
003600*                          ST001  Unrecognised state name.                
003700*                                                                         
003800*****************************************************************         
003900* Changes:                                                                
004000* 04/02/86 vbc     - 1.0.00 Created for the IRS single filer              
004100*                    what-if burden calculator.                           
004200* 22/07/86 vbc     - 1.0.01 Table search changed from linear IF           
004300*                    ladder to PERFORM VARYING with early exit on         
004400*                    Stax-Found so a 51 row miss does not run the         
004500*                    whole table every call.                              
004600* 11/03/89 jt      - 1.0.02 Added ST900-Dump-Table for the /debug         
004700*                    switch requested by payroll bureau support.          
004800*                    jt = J Tarrant, contract programmer.                 
004900* 06/09/91 vbc     - 1.0.03 Rate widened to v9(4) - Illinois' new         
005000*                    combined rate no longer fit in v999.                 
005100* 19/02/93 dk      - 1.0.04 Corrected Oklahoma cutover from prior         
005200*                    typo'd entry - dk = D Kaminski.                      
005300* 14/11/95 vbc     - 1.0.05 Load switch added so table is built           
005400*                    once per run unit, not once per CALL.                
005500* 30/01/98 vbc     - 1.0.06 Year 2000 date field review - this            
005600*                    module holds no dates, no change needed.             
005700* 17/06/99 vbc     - 1.0.07 Confirmed Y2K clean on re-review per          
005800*                    audit memo PY-Y2K-04. No date fields present.        
005900* 08/05/02 vbc     - 1.0.08 Added WS-Stax-Error-Code/Msg redefine         
006000*                    for the bureau's new error console.                  
006100* 25/03/06 rc      - 1.0.09 Ported to the RRDB build - no change          
006200*                    to this module's logic. rc = R Chandler.             
006300* 19/10/09 vbc     - 1.0.10 Recompiled under Open COBOL v3 build.         
006400* 04/02/26 vbc     - 1.0.11 Reviewed against current IRS what-if          
006500*                    single filer tables for the year - no rate           
006600*                    table changes required at this pass.                 
006700* 09/08/26 vbc     - 1.0.12 Dropped the CONFIGURATION SECTION - no        
006800*                    screen I/O here to earn a CRT STATUS clause,         
006900*                    and the C01/ALPHA-NAME/UPSI-0 block was never        
007000*                    tested by anything. ST900-Dump-Table, the            
007100*                    only reader of the UPSI-0 switch, removed            
007200*                    with it - it was never PERFORMed from                
007300*                    ST000-Main anyway. LINKAGE moved into the            
007400*                    wspytxlk copy book shared with PYTAX1.               
007500*                                                                         
007600*****************************************************************         
007700*                                                                         
007800 environment              division.                                       
007900*================================                                         
008000*                                                                         
008100 data                     division.                                       
008200 working-storage          section.                                        
008300*----------------------------------                                       
008400 77  prog-name             pic x(20)   value "PYTAXST (1.0.12)".          
008500*                                                                         
008600 copy "wspytxst.cob".                                                     
008700*                                                                         
008800 01  ws-stax-switches.                                                    
008900     03  ws-table-loaded-sw    pic x       value "N".                     
009000         88  ws-table-loaded               value "Y".                     
009100     03  ws-stax-found-sw      pic x       value "N".                     
009200         88  ws-stax-found                 value "Y".                     
009300     03  filler                pic x(2).                                  
009400*                                                                         
009500 01  ws-stax-error-data.                                                  
009600     03  ws-stax-error-code    pic 9(3)    value zero.                    
009700     03  filler                pic x(5).                                  
009800*                                                                         
009900 01  ws-stax-error-view  redefines ws-stax-error-data                     
010000                                 pic x(8).                                
010100*                                                                         
010200 01  ws-stax-curr-msg          pic x(30)   value spaces.                  
010300*                                                                         
010400 01  error-messages.                                                      
010500     03  st001                 pic x(30)                                  
010600                       value "ST001 Unrecognised State Name".             
010700     03  filler                pic x(4).                                  
010800*                                                                         
010900 linkage                  section.                                        
011000*                                                                         
011100* Shared with PYTAX1 - see wspytxlk.cob for field detail. Kept as         
011200* one copy book so a change to the CALL interface on one side of          
011300* the CALL cannot silently drift from the other.                          
011400*                                                                         
011500 copy "wspytxlk.cob".                                                     
011600*                                                                         
011700 procedure                division using ws-tax-state-linkage.            
011800*                                                                         
011900 st000-main                    section.                                   
012000*==========================================                               
012100     if       not ws-table-loaded                                         
012200              perform  st010-load-state-table                             
012300     end-if.                                                              
012400     perform  st020-find-state-rate.                                      
012500     goback.                                                              
012600*                                                                         
012700 st010-load-state-table.                                                  
012800*                                                                         
012900* One-time load - PY-Tax-State-Literal-Tbl (wspytxst.cob) is moved        
013000* row by row into the searchable PY-Tax-State-Table.                      
013100*                                                                         
013200     perform  st015-load-one-entry thru st015-exit                        
013300              varying stax-ix from 1 by 1 until stax-ix > 51.             
013400     set      ws-table-loaded to true.                                    
013500*                                                                         
013600 st015-load-one-entry.                                                    
013700     move     stax-lit-entry (stax-ix)                                    
013800              to stax-flat-entry (stax-ix).                               
013900 st015-exit.                                                              
014000     exit.                                                                
014100*                                                                         
014200 st020-find-state-rate.                                                   
014300     set      stax-ix to 1.                                               
014400     move     "N" to ws-stax-found-sw.                                    
014500     perform  st025-compare-one-entry thru st025-exit                     
014600              varying stax-ix from 1 by 1 until stax-ix > 51              
014700                                          or ws-stax-found.               
014800     if       ws-stax-found                                               
014900              subtract 1 from stax-ix                                     
015000              compute  ws-link-deduction rounded =                        
015100                       ws-link-income * stax-rate (stax-ix)               
015200              move     zero to ws-link-return-code                        
015300     else                                                                 
015400              move     zero to ws-link-deduction                          
015500              move     8 to ws-link-return-code                           
015600              move     001 to ws-stax-error-code                          
015700              move     st001 to ws-stax-curr-msg                          
015800     end-if.                                                              
015900*                                                                         
016000 st025-compare-one-entry.                                                 
016100     if       stax-state-nm (stax-ix) = ws-link-state-name                
016200              set      ws-stax-found to true                              
016300     end-if.                                                              
016400 st025-exit.                                                              
016500     exit.                                                                
016600*                                                                         
