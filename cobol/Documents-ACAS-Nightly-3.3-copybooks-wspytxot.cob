000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Tax Calc Result  *                               
000400*     One result record per input run     *                               
000500*                                          *                              
000600*******************************************                               
000700*  File size 107 bytes of live data + 8 byte growth pad = 115.            
000800*                                                                         
000900* 03/02/26 vbc - Created for IRS single-filer burden calc.                
001000* 11/02/26 vbc - Sign moved onto Txot-Net-Tax-Burden only, all            
001100*                other amounts are unsigned per spec.                     
001200*                                                                         
001300 01  PY-Tax-Result-Record.                                                
001400     03  Txot-Standard-Deduction   pic 9(7)v99.                           
001500     03  Txot-Itemized-Deductions  pic 9(7)v99.                           
001600     03  Txot-Agi-Amount           pic 9(9)v99.                           
001700     03  Txot-Personal-Exemption   pic 9(7)v99.                           
001800     03  Txot-Eitc-Amount          pic 9(7)v99.                           
001900     03  Txot-Child-Credit-Amount  pic 9(7)v99.                           
002000     03  Txot-Aotc-Amount          pic 9(7)v99.                           
002100     03  Txot-Total-Credits        pic 9(7)v99.                           
002200     03  Txot-Income-Tax-Burden    pic 9(9)v99.                           
002300     03  Txot-Capgains-Tax-Burden  pic 9(9)v99.                           
002400     03  Txot-Net-Tax-Burden       pic s9(9)v99.                          
002500*                                                                         
002600* Sign redefine - AA900-Net-Tax-Burden moves the signed field             
002700* through this unsigned view into the result record without               
002800* disturbing the sign held in Txot-Net-Tax-Burden itself.                 
002900*                                                                         
003000     03  Txot-Net-Burden-Unsigned  redefines Txot-Net-Tax-Burden          
003100                                  pic 9(9)v99.                            
003200*                                                                         
003300     03  filler                   pic x(8).                               
003400*                                                                         
