000100*******************************************                               
000200*                                          *                              
000300*  Call Interface Between PYTAX1 And      *                               
000400*  PYTAXST - State Tax Deduction Lookup   *                               
000500*                                          *                              
000600*******************************************                               
000700*                                                                         
000800* 04/02/26 vbc - Created, replacing the two programs' separate            
000900*                inline LINKAGE groups with one shared copy book          
001000*                so both sides of the CALL stay byte for byte             
001100*                identical without hand keeping them in step.             
001200*                                                                         
001300 01  WS-Tax-State-Linkage.                                                
001400     03  WS-Link-State-Name       pic x(20).                              
001500     03  WS-Link-Income           pic 9(9)v99.                            
001600     03  WS-Link-Deduction        pic 9(9)v99.                            
001700     03  WS-Link-Return-Code      pic 9.                                  
001800     03  filler                   pic x(4).                               
001900*                                                                         
