000100*******************************************                               
000200*                                          *                              
000300*  Record Definition For Tax Calc Input   *                               
000400*     One taxpayer run per record         *                               
000500*     Uses RRN = 1 (single run) or        *                               
000600*     sequential batch of runs            *                               
000700*                                          *                              
000800*******************************************                               
000900*  File size 90 bytes of live data + 10 byte growth pad = 100.            
001000*                                                                         
001100* 03/02/26 vbc - Created for IRS single-filer burden calc.                
001200* 10/02/26 vbc - Added Txin-Filler pad to round record for growth.        
001300*                                                                         
001400 01  PY-Tax-Input-Record.                                                 
001500*    Y = Married Filing Jointly                                           
001600     03  Txin-Married-Flag        pic x.                                  
001700         88  Txin-Is-Married              value "Y".                      
001800*    Y = US citizen or resident filer                                     
001900     03  Txin-American-Citizen    pic x.                                  
002000         88  Txin-Is-Citizen               value "Y".                     
002100*    Y = filer is legally blind                                           
002200     03  Txin-Blind-Flag          pic x.                                  
002300         88  Txin-Is-Blind                 value "Y".                     
002400*    Y = spouse is legally blind (married)                                
002500     03  Txin-Spouse-Blind-Flag   pic x.                                  
002600         88  Txin-Spouse-Is-Blind          value "Y".                     
002700*    Y = filer has earned income (EITC)                                   
002800     03  Txin-Employed-Flag       pic x.                                  
002900         88  Txin-Is-Employed              value "Y".                     
003000     03  Txin-Age                 pic 9(3).                               
003100     03  Txin-Spouse-Age          pic 9(3).                               
003200     03  Txin-Children            pic 9(2).                               
003300     03  Txin-Children-College    pic 9(2).                               
003400     03  Txin-Income              pic 9(9)v99.                            
003500     03  Txin-Capital-Gains       pic 9(9)v99.                            
003600     03  Txin-Charitable-Givings  pic 9(9)v99.                            
003700     03  Txin-Mortgage-Value      pic 9(9)v99.                            
003800     03  Txin-Medical-Expenses    pic 9(9)v99.                            
003900*    Must match Stax-State-Nm table entry                                 
004000     03  Txin-State-Name          pic x(20).                              
004100*                                                                         
004200* Alternate view - test all five Y/N flags as one group compare           
004300* instead of five separate IFs.                                           
004400*                                                                         
004500     03  Txin-Flag-Block redefines Txin-Married-Flag                      
004600                                  pic x(5).                               
004700*                                                                         
004800     03  filler                   pic x(10).                              
004900*                                                                         
