000100*******************************************                               
000200*                                          *                              
000300*  Bracket Tables For Ordinary Income &   *                               
000400*  Capital Gains Tax, Married & Single    *                               
000500*                                          *                              
000600*  Cutoff/base/rate triplets hold the     *                               
000700*  closed form "tax at top of bracket +   *                               
000800*  rate on the excess" constants -        *                               
000900*  evaluated top down, first match wins,  *                               
001000*  NOT re-summed slabs.                   *                               
001100*                                          *                              
001200*  Loaded by AA050-Load-Brackets from the *                               
001300*  literal MOVEs there - no separate      *                               
001400*  table file for a set of constants      *                               
001500*  this small.                            *                               
001600*                                          *                              
001700*******************************************                               
001800*                                                                         
001900* 05/02/26 vbc - Created, values per the current single-filer             
002000*                what-if calc tables.                                     
002100* 12/02/26 vbc - Added Brk-Ordinary-Flat/Brk-Capgn-Flat, a flat           
002200*                byte-string view of each bracket table kept for          
002300*                a table-dump utility that never got built.  Not          
002400*                used by AA700/AA800, which index the tables              
002500*                above directly.                                          
002600*                                                                         
002700 01  PY-Tax-Bracket-Table.                                                
002800     03  Brk-Ordinary-Mar               occurs 7.                         
002900         05  Brk-Ordinary-Mar-Cutoff    pic 9(7)v99  comp-3.              
003000         05  Brk-Ordinary-Mar-Base      pic 9(7)v99  comp-3.              
003100         05  Brk-Ordinary-Mar-Rate      pic 9v999    comp-3.              
003200*                                                                         
003300     03  Brk-Ordinary-Sin               occurs 7.                         
003400         05  Brk-Ordinary-Sin-Cutoff    pic 9(7)v99  comp-3.              
003500         05  Brk-Ordinary-Sin-Base      pic 9(7)v99  comp-3.              
003600         05  Brk-Ordinary-Sin-Rate      pic 9v999    comp-3.              
003700*                                                                         
003800* Not used.                                                               
003900     03  Brk-Ordinary-Flat  redefines Brk-Ordinary-Mar                    
004000                                       pic x(13)  occurs 7.               
004100*                                                                         
004200     03  Brk-Capgn-Mar                  occurs 3.                         
004300         05  Brk-Capgn-Mar-Cutoff       pic 9(7)v99  comp-3.              
004400         05  Brk-Capgn-Mar-Base         pic 9(7)v99  comp-3.              
004500         05  Brk-Capgn-Mar-Rate         pic 9v999    comp-3.              
004600*                                                                         
004700     03  Brk-Capgn-Sin                  occurs 3.                         
004800         05  Brk-Capgn-Sin-Cutoff       pic 9(7)v99  comp-3.              
004900         05  Brk-Capgn-Sin-Base         pic 9(7)v99  comp-3.              
005000         05  Brk-Capgn-Sin-Rate         pic 9v999    comp-3.              
005100*                                                                         
005200* Not used.                                                               
005300     03  Brk-Capgn-Flat     redefines Brk-Capgn-Mar                       
005400                                       pic x(13)  occurs 3.               
005500*                                                                         
005600* Working subscripts shared by AA700/AA800 - kept alongside the           
005700* table itself since both are COPYd together.                             
005800*                                                                         
005900     03  Brk-Ix                         pic 99    comp.                   
006000     03  Brk-Found-Sw                   pic x     value "N".              
006100         88  Brk-Found                            value "Y".              
006200     03  filler                         pic x(4).                         
006300*                                                                         
